000100*
000200* Files used by the Xetra Daily Trading Report batch.
000300* 12/01/87 vbc - Created.
000400* 19/08/91 vbc - Added File-Defs-Count/redefines table form to
000500*                match the house convention used elsewhere for
000600*                logical file name blocks.
000700* 21/09/05 vbc - Added Xt-File-03/Xt-Report-Prefix split out of
000800*                Xt-File-03 so the run-timestamp suffix can be
000900*                built onto the prefix without disturbing the
001000*                directory part - ticket XT-027.
001050* 09/08/26 jts - XT-File-03 was sitting here unused since it was
001060*                added - XT020 built the report path off the
001070*                prefix alone with no directory.  XT020's AA007
001080*                now leads its STRING with XT-File-03 - ticket
001090*                XT-035.
001100*
001200 01  XT-File-Defs.
001300     02  xt-file-defs-a.
001400         03  xt-file-01     pic x(40)  value "XTRAMETA.DAT".
001500         03  xt-file-02     pic x(40)  value "XETRA-SRC".
001600         03  xt-file-03     pic x(40)  value "XETRA-OUT".
001700     02  filler         redefines xt-file-defs-a.
001800         03  XT-File-Names      pic x(40) occurs 3.
001900     02  XT-File-Defs-Count      binary-short value 3.
001950     02  filler                  pic x(5).
002000*
