000100* 12/01/87 vbc - WS-XT-Calling-Data for passing run info between
000200*                the Start-Of-Day driver and the two called
000300*                modules (meta processor, report engine).
000400* 03/11/98 vbc - Y2K: no date fields held here, nothing to change.
000500* 21/09/05 vbc - Added WS-XT-Run-Mode so a manual catch-up rerun
000600*                can be told apart from the nightly cron call
000700*                in SY0nn messages - ticket XT-027.
000710* 09/08/26 jts - Block was only ever populated in XT000 - now
000720*                COPYd into XT010/XT020 LINKAGE too and carried
000730*                on both CALL USING lists - ticket XT-033.
000800*
000900 01  WS-XT-Calling-Data.
001000     03  WS-XT-Called        pic x(8).
001100     03  WS-XT-Caller        pic x(8).
001200     03  WS-XT-Term-Code     pic 99.
001300     03  WS-XT-Run-Mode      pic x.
001400         88  XT-Run-Nightly          value "N".
001500         88  XT-Run-Manual           value "M".
001600     03  filler              pic x(5).
001700*
