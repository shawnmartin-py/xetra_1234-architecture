000100*
000200* Date-list linkage block passed from the meta processor
000300* (XT010) to the Start-Of-Day driver (XT000) and on into the
000400* report engine (XT020).  Table sizes below MUST match
000500* Xt-Parm-Max-Dates in cpyxparm.cob.
000600*
000700* 19/08/91 vbc - Created when the date-list logic was split out
000800*                of XT020 into its own module XT010 - ticket
000900*                XT-014.
001000* 21/09/05 vbc - Added Xtdl-Update-Count/Xtdl-Update-Dates so the
001100*                meta update list (excludes the look-back day)
001200*                travels separately from the extraction list -
001300*                ticket XT-027.
001400*
001500 01  XT-Date-List-Linkage.
001600     03  Xtdl-First-Extract-Date    pic x(10).
001700     03  Xtdl-Extract-Count         binary-short.
001800     03  Xtdl-Extract-Dates         pic x(10) occurs 400 times.
001900     03  Xtdl-Update-Count          binary-short.
002000     03  Xtdl-Update-Dates          pic x(10) occurs 400 times.
002100     03  filler                     pic x(4).
002200*
