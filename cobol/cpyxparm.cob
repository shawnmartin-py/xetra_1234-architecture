000100*******************************************
000200*******************************************
000300*                                          *
000400*  Hard Wired Run Parameters For the Xetra  *
000500*   Daily Trading Report batch.             *
000600*                                          *
000700*   No parameter FILE is held for this job -*
000800*   it runs unattended off cron with a      *
000900*   fixed configuration, so the values are  *
001000*   literals here rather than a PR1-style   *
001100*   record.  Change the VALUE clause and    *
001200*   recompile XT000/XT010/XT020 to retune.  *
001300*                                          *
001400*******************************************
001500*
001600* 12/01/87 vbc - Created.
001700* 19/08/91 vbc -    .01 Xt-Parm-First-Extract-Date moved here from
001800*                      a literal buried in XT010 so it only needs
001900*                      changing in one place - ticket XT-014.
002000* 03/11/98 vbc -    .02 Y2K: confirmed date literal below is
002100*                      4-digit century text - no change needed.
002200* 21/09/05 vbc -    .03 Added Xt-Parm-Output-Format and the
002300*                      SY0nn fatal check in XT020 that uses it -
002400*                      ticket XT-027.
002500* 18/02/26 jts -    .04 Xt-Parm-Max-Dates raised 200 to 400 so a
002550*                      long catch-up run after an outage has room.
002600*
002700 01  XT-Run-Parameters.
002800     03  XT-Parm-First-Extract-Date   pic x(10) value "2021-01-01".
002900     03  XT-Parm-Output-Format        pic x(4)  value "CSV".
003000     03  XT-Parm-Report-Prefix        pic x(20) value "xetra_report_".
003100     03  XT-Parm-Source-Date-Len      pic 9     value 10.
003200     03  XT-Parm-Sentinel-Date        pic x(10) value "2200-01-01".
003300     03  XT-Parm-Max-Dates            binary-short value 400.
003400     03  filler                       pic x(5).
003500*
