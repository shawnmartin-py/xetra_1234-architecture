000100*******************************************
000200*                                          *
000300*  Record Definition For Xetra Meta File    *
000400*     Tracks Dates Already Processed        *
000500*                                          *
000600*******************************************
000700*  File size 30 bytes.
000800*
000900* 12/01/87 vbc - Created.
001000* 03/11/98 vbc -    .01 Y2K: Meta-Source-Date already 4-digit
001100*                      century text - no change needed.
001200*
001300 01  XT-Meta-Record.
001400     03  Meta-Source-Date        pic x(10).
001500     03  Meta-Processed-Ts       pic x(19).
001600     03  filler                  pic x(1).
001700*
