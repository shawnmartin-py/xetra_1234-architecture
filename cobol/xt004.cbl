000100 IDENTIFICATION            DIVISION.
000200*==================================
000300*
000400*****************************************************************
000500*                                                               *
000600*               Calendar Date Arithmetic (ccyy-mm-dd)           *
000700*                                                               *
000800*****************************************************************
000900*
001000 PROGRAM-ID.               XT004.
001100*
001200 AUTHOR.                   V B Coen.
001300 INSTALLATION.             Applewood Computers.
001400 DATE-WRITTEN.             12/01/87.
001500 DATE-COMPILED.
001600 SECURITY.                 Copyright (C) 1987-2026, Vincent Bryan
001700*                          Coen.  Distributed under the GNU
001800*                          General Public License.  See the file
001900*                          COPYING for details.
002000*
002100*    REMARKS.              Adds or subtracts a signed number of
002200*                          days to/from a ccyy-mm-dd text date.
002300*                          The Gregorian date is turned into a
002400*                          Julian Day Number, the offset applied
002500*                          to that number, and the number turned
002600*                          back into a Gregorian date - so leap
002700*                          years and month-end roll-over are
002800*                          handled without a table of month
002900*                          lengths.
003000*
003100*                          Lifted from the binary-date routine in
003200*                          MAPS04 (dd/mm/ccyy UK form) and re-cast
003300*                          for the ccyy-mm-dd ISO form the Xetra
003400*                          exchange feed and meta file both use.
003500*
003600*    CALLED MODULES.       None.
003700*    ERROR MESSAGES USED.  None - an invalid date returns spaces
003800*                          in XT004-Date-Out (see Main-Exit).
003900*
004000* CHANGES:
004100* 12/01/87 vbc -        Created, lifted from MAPS04.
004200* 30/06/89 vbc -    .01 Widened the day-number work field from
004300* *                     9(4) to S9(9) COMP - dates past 2010 were
004400* *                     overflowing 9(4) in soak testing.
004500* 03/11/98 vbc -    .02 Y2K: WD-CCYY is already a 4-digit century
004600*                       binary field - confirmed by test, no code
004700*                       change needed.
004800* 21/09/05 vbc -    .03 Added the range check ahead of the Julian
004900*                       Day conversion - a badly formed incoming
005000*                       date was aborting the whole batch instead
005100*                       of this routine just handing back spaces
005200*                       - ticket XT-023.
005300* 21/09/05 vbc -    .04 Replaced the run-time's own INTEGER-OF-
005400*                       DATE/DATE-OF-INTEGER builtins with the
005500*                       Julian Day Number arithmetic below - the
005600*                       house standard (see MAPS01/MAPS09) is not
005700*                       to rely on compiler date intrinsics that
005800*                       may not exist on every platform we ship
005900*                       to - ticket XT-028.
006000* 18/02/26 jts -    .05 Tidy comments, no logic change.
006100*
006200*************************************************************************
006300*
006400* Copyright Notice.
006500* ****************
006600*
006700* This notice supersedes all prior copyright notices & was updated
006800* 2024-04-16.
006900*
007000* These files and programs are part of the Applewood Computers
007100* Accounting System and are copyright (c) Vincent B Coen, 1987-2026
007200* and later.
007300*
007400* This program is free software; you can redistribute it and/or
007500* modify it under the terms of the GNU General Public License as
007600* published by the Free Software Foundation; version 3 and later.
007700*
007800* ACAS is distributed in the hope that it will be useful, but
007900* WITHOUT ANY WARRANTY; without even the implied warranty of
008000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008100* GNU General Public License for more details.
008200*
008300*************************************************************************
008400*
008500 ENVIRONMENT               DIVISION.
008600*==================================
008700*
008800 CONFIGURATION             SECTION.
008900 SOURCE-COMPUTER.          GENERIC.
009000 OBJECT-COMPUTER.          GENERIC.
009100 SPECIAL-NAMES.
009200     C01                   IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT              SECTION.
009500*------------------------------------
009600 FILE-CONTROL.
009700*
009800 DATA                      DIVISION.
009900*==================================
010000 FILE                      SECTION.
010100*
010200 WORKING-STORAGE           SECTION.
010300*------------------------------------
010400 77  PROG-NAME             PIC X(13) VALUE "XT004 (1.05)".
010500*
010600*    Gregorian components of the date presently being worked.
010700 01  WD-DATE.
010800     03  WD-CCYY           PIC S9(4) COMP.
010900     03  WD-MM             PIC S9(4) COMP.
011000     03  WD-DD             PIC S9(4) COMP.
011010     03  FILLER            PIC X(4).
011050*    Alternate name block over WD-DATE - the WDT- names are
011060*    what a programmer switches the DISPLAY statements to when
011070*    hand-tracing a bad date through AA030/AA040 - ticket XT-028.
011080 01  WD-DATE-TRACE         REDEFINES WD-DATE.
011090     03  WDT-CCYY          PIC S9(4) COMP.
011095     03  WDT-MM            PIC S9(4) COMP.
011098     03  WDT-DD            PIC S9(4) COMP.
011099     03  FILLER            PIC X(4).
011100*
011200*    Scratch fields for the Julian Day Number conversion - see
011300*    AA030/AA040.  A0/A1/A2 hold the (month-14)/12 term and its
011400*    re-uses so the formula below reads across one line at a
011500*    time instead of as one long nested COMPUTE.
011600 01  WS-JD-CALC.
011700     03  JD-A              PIC S9(9) COMP.
011800     03  JD-N              PIC S9(9) COMP.
011900     03  JD-L              PIC S9(9) COMP.
012000     03  JD-I              PIC S9(9) COMP.
012100     03  JD-J              PIC S9(9) COMP.
012200     03  JD-NUM            PIC S9(9) COMP.
012210     03  FILLER            PIC X(4).
012250*    Same alternate-name idea as WD-DATE-TRACE above, over the
012260*    Julian Day working fields - ticket XT-028.
012270 01  WS-JD-CALC-TRACE      REDEFINES WS-JD-CALC.
012280     03  JDT-A             PIC S9(9) COMP.
012290     03  JDT-N             PIC S9(9) COMP.
012300     03  JDT-L             PIC S9(9) COMP.
012310     03  JDT-I             PIC S9(9) COMP.
012320     03  JDT-J             PIC S9(9) COMP.
012330     03  JDT-NUM           PIC S9(9) COMP.
012335     03  FILLER            PIC X(4).
012340*
012400 01  XT004-ISO-DATE.
012500     03  ISO-CCYY          PIC 9(4).
012600     03  ISO-DASH-1        PIC X        VALUE "-".
012700     03  ISO-MM            PIC 99.
012800     03  ISO-DASH-2        PIC X        VALUE "-".
012900     03  ISO-DD            PIC 99.
013000 01  XT004-ISO-DATE-X      REDEFINES XT004-ISO-DATE PIC X(10).
013100*
013200 LINKAGE                   SECTION.
013300*------------------------------------
013400*
013500*********
013600* XT004 *
013700*********
013800*
013900 01  XT004-WS.
014000*    ccyy-mm-dd in, signed day offset, ccyy-mm-dd out (spaces if
014100*    the incoming date will not parse).
014200     03  XT004-Date-In     PIC X(10).
014300     03  XT004-Days-Offset PIC S9(4) COMP.
014400     03  XT004-Date-Out    PIC X(10).
014500     03  FILLER            PIC X.
014600*
014700 PROCEDURE DIVISION        USING XT004-WS.
014800*==========================================
014900*
015000 AA000-Main.
015100*
015200     MOVE     SPACES       TO XT004-Date-Out.
015300     IF       XT004-Date-In (5:1) NOT = "-" OR
015400              XT004-Date-In (8:1) NOT = "-"
015500              GO TO MAIN-EXIT.
015600*
015700     MOVE     XT004-Date-In TO XT004-ISO-DATE-X.
015800     MOVE     ISO-CCYY     TO WD-CCYY.
015900     MOVE     ISO-MM       TO WD-MM.
016000     MOVE     ISO-DD       TO WD-DD.
016100*
016200     IF       WD-CCYY NOT NUMERIC  OR                             XT-023
016300              WD-MM   NOT NUMERIC  OR
016400              WD-DD   NOT NUMERIC  OR
016500              WD-MM  < 1 OR WD-MM  > 12  OR
016600              WD-DD  < 1 OR WD-DD  > 31
016700              GO TO MAIN-EXIT.
016800*
016900     PERFORM  AA030-Gregorian-To-Julian THRU AA030-EXIT.          XT-028
017000     COMPUTE  JD-NUM = JD-NUM + XT004-Days-Offset.                XT-028
017100     PERFORM  AA040-Julian-To-Gregorian THRU AA040-EXIT.          XT-028
017200*
017300     MOVE     WD-CCYY      TO ISO-CCYY.
017400     MOVE     WD-MM        TO ISO-MM.
017500     MOVE     WD-DD        TO ISO-DD.
017600     MOVE     XT004-ISO-DATE-X TO XT004-Date-Out.
017700*
017800 MAIN-EXIT.
017900     EXIT     PROGRAM.
018000*
018100*****************************************************************
018200* AA030 - Gregorian (WD-CCYY/WD-MM/WD-DD) to Julian Day Number  *
018300*         (JD-NUM).  Fliegel & Van Flandern formula.            *
018400*****************************************************************
018500 AA030-Gregorian-To-Julian.
018600*
018700     COMPUTE  JD-A = (WD-MM - 14) / 12.
018800     COMPUTE  JD-NUM =
018900              WD-DD - 32075
019000              + 1461 * (WD-CCYY + 4800 + JD-A) / 4
019100              + 367  * (WD-MM - 2 - JD-A * 12) / 12
019200              - 3 * ((WD-CCYY + 4900 + JD-A) / 100) / 4.
019300*
019400 AA030-EXIT.
019500     EXIT.
019600*
019700*****************************************************************
019800* AA040 - Julian Day Number (JD-NUM) back to Gregorian date     *
019900*         (WD-CCYY/WD-MM/WD-DD).  Inverse of the AA030 formula. *
020000*****************************************************************
020100 AA040-Julian-To-Gregorian.
020200*
020300     COMPUTE  JD-L = JD-NUM + 68569.
020400     COMPUTE  JD-N = 4 * JD-L / 146097.
020500     COMPUTE  JD-L = JD-L - (146097 * JD-N + 3) / 4.
020600     COMPUTE  JD-I = 4000 * (JD-L + 1) / 1461001.
020700     COMPUTE  JD-L = JD-L - 1461 * JD-I / 4 + 31.
020800     COMPUTE  JD-J = 80 * JD-L / 2447.
020900     COMPUTE  WD-DD = JD-L - 2447 * JD-J / 80.
021000     COMPUTE  JD-L = JD-J / 11.
021100     COMPUTE  WD-MM = JD-J + 2 - 12 * JD-L.
021200     COMPUTE  WD-CCYY = 100 * (JD-N - 49) + JD-I + JD-L.
021300*
021400 AA040-EXIT.
021500     EXIT.
021600*
