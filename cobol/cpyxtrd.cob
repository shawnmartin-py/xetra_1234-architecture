000100*******************************************
000200*******************************************
000300*                                          *
000400*  Record Definition For Xetra Trading     *
000500*           Extract File                   *
000600*     Key is Xtr-Isin + Xtr-Date + Xtr-Time *
000700*                                          *
000800*******************************************
000900*  Raw line up to 120 bytes, comma delimited,
001000*  business data approx 62 bytes - see field list below.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 12/01/87 vbc - Created.
001500* 19/08/91 vbc -    .01 Widened Xtr-Mnemonic from 4 to 5 on request
001600*                      of the exchange liaison office - ticket XT-014.
001700* 03/11/98 vbc -    .02 Y2K: Xtr-Date and Xtr-Prev-Date confirmed
001800*                      4-digit century text, no packed century byte
001900*                      anywhere in this record - no change needed.
002000* 27/03/07 vbc -    .03 Added Xtr-Valid-Ind 88-levels for the drop
002100*                      test (ticket XT-031), was inline 9(1) before.
002200* 14/11/25 jts -    .04 Traded-Vol widened 9(7) to 9(9), exchange
002300*                      now sends unit counts not round-lots.
002400*
002500 01  XT-Trading-Record.
002600     03  Xtr-Isin              pic x(12).
002700     03  Xtr-Mnemonic          pic x(5).                          XT-014
002800     03  Xtr-Date              pic x(10).
002900     03  Xtr-Time              pic x(5).
003000     03  Xtr-Start-Price       pic s9(7)v99 comp-3.
003100     03  Xtr-End-Price         pic s9(7)v99 comp-3.
003200     03  Xtr-Min-Price         pic s9(7)v99 comp-3.
003300     03  Xtr-Max-Price         pic s9(7)v99 comp-3.
003400     03  Xtr-Traded-Vol        pic 9(9)     comp-3.               14NOV25
003500     03  Xtr-Valid-Ind         pic x.
003600         88  Xtr-Record-Valid          value "Y".                 XT-031
003700         88  Xtr-Record-Dropped        value "N".                 XT-031
003800     03  filler                pic x(9).
003900*
