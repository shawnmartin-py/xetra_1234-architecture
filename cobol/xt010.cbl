000100 IDENTIFICATION            DIVISION.
000200*==================================
000300*
000400*****************************************************************
000500*                                                               *
000600*        Xetra Daily Trading Report  -  Meta File Processor     *
000700*          Determines which trading dates still need            *
000800*              extracting and reports them back.                 *
000900*                                                               *
001000*****************************************************************
001100*
001200 PROGRAM-ID.               XT010.
001300*
001400 AUTHOR.                   V B Coen.
001500 INSTALLATION.             Applewood Computers.
001600 DATE-WRITTEN.             19/08/91.
001700 DATE-COMPILED.
001800 SECURITY.                 Copyright (C) 1991-2026, Vincent Bryan
001900*                          Coen.  Distributed under the GNU
002000*                          General Public License.  See the file
002100*                          COPYING for details.
002200*
002300*    REMARKS.              Reads the meta file of dates already
002400*                          processed (XTRAMETA.DAT, if it is
002500*                          there at all) and works out, per the
002600*                          rules in the run book, which calendar
002700*                          dates the report engine (XT020) should
002800*                          extract this run, plus the shorter
002900*                          list of dates that should be appended
003000*                          back to the meta file once XT020 has
003100*                          finished.  Called once from XT000
003200*                          ahead of XT020.
003300*
003400*    CALLED MODULES.       XT004 (date +/- n days).
003500*    ERROR MESSAGES USED.  SY101, SY102.
003600*
003700* CHANGES:
003800* 19/08/91 vbc -        Created - split out of what had been one
003900*                       big XT020 so the date-list rules could be
004000*                       unit tested on their own - ticket XT-014.
004100* 12/03/94 vbc -    .01 Candidate-date table widened from 200 to
004200*                       400 entries after a customer's 13 month
004300*                       backlog run overflowed it - ticket XT-019.
004400* 03/11/98 vbc -    .02 Y2K: Xtdl-First-Extract-Date and the
004500*                       candidate/processed date tables are all
004600*                       4-digit century text; ACCEPT ... FROM DATE
004700*                       YYYYMMDD already returns a 4-digit year on
004800*                       this run time - confirmed by test.
004900* 21/09/05 vbc -    .03 Added the SY101 fatal abort when the meta
005000*                       file header does not match the expected
005100*                       column layout - ticket XT-027.
005200* 18/02/26 jts -    .04 Comment tidy, no logic change.
005210* 09/08/26 jts -    .05 AA015 was comparing the header line
005220*                       (1:33) against a 34 byte literal - the
005230*                       run time pads the shorter 33 byte operand
005240*                       with a trailing space before the compare,
005250*                       so that space never matches the literal's
005260*                       final "g" and every properly formed meta
005270*                       file was failing the check and aborting
005280*                       - widened to (1:34) - ticket XT-033.
005290* 09/08/26 jts -    .06 AA020 was picking the source-date back
005300*                       off the meta line with a hard (1:10)
005310*                       substring - now UNSTRINGs it through the
005320*                       cpyxmeta.cob field names so the field
005330*                       split is declared once, not re-guessed
005340*                       here - ticket XT-033.
005350* 09/08/26 jts -    .07 WS-XT-Calling-Data (cpyxcall.cob) was
005360*                       declared in XT000 but never actually
005370*                       passed down - took it on as our own
005380*                       LINKAGE parameter so AA015's SY101 abort
005390*                       can show which run called us - XT-033.
005391* 09/08/26 jts -    .08 AA030 was capping the candidate table at
005392*                       400 entries with no warning when it filled
005393*                       before reaching today - a long-overdue
005394*                       backlog run would silently lose trailing
005395*                       dates.  Added the SY102 note, same idea as
005396*                       XT020's SY202 on its matched-file table -
005397*                       ticket XT-034.
005398*
005400*************************************************************************
005500*
005600* Copyright Notice.
005700* ****************
005800*
005900* This notice supersedes all prior copyright notices & was updated
006000* 2024-04-16.
006100*
006200* These files and programs are part of the Applewood Computers
006300* Accounting System and are copyright (c) Vincent B Coen, 1987-2026
006400* and later.
006500*
006600* This program is free software; you can redistribute it and/or
006700* modify it under the terms of the GNU General Public License as
006800* published by the Free Software Foundation; version 3 and later.
006900*
007000* ACAS is distributed in the hope that it will be useful, but
007100* WITHOUT ANY WARRANTY; without even the implied warranty of
007200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
007300* GNU General Public License for more details.
007400*
007500*************************************************************************
007600*
007700 ENVIRONMENT               DIVISION.
007800*==================================
007900*
008000 CONFIGURATION             SECTION.
008100 SOURCE-COMPUTER.          GENERIC.
008200 OBJECT-COMPUTER.          GENERIC.
008300 SPECIAL-NAMES.
008400     C01                   IS TOP-OF-FORM.
008500*
008600 INPUT-OUTPUT              SECTION.
008700*------------------------------------
008800 FILE-CONTROL.
008900     SELECT   XT-Meta-File ASSIGN       XT-Meta-File-Name
009000                           ORGANIZATION LINE SEQUENTIAL
009100                           STATUS       XT-Meta-File-Status.
009200*
009300 DATA                      DIVISION.
009400*==================================
009500 FILE                      SECTION.
009600*
009700 FD  XT-Meta-File.
009800 01  XT-Meta-File-Line         PIC X(40).
009900*
010000 WORKING-STORAGE           SECTION.
010100*------------------------------------
010200 77  PROG-NAME             PIC X(13) VALUE "XT010 (1.04)".
010300*
010400 01  XT-Meta-File-Name     PIC X(40).
010500 01  XT-Meta-File-Status   PIC XX        VALUE ZERO.
010600     88  Xt-Meta-File-Ok                 VALUE "00".
010700     88  Xt-Meta-File-Eof                VALUE "10".
010800     88  Xt-Meta-File-Not-Found          VALUE "35".
010900*
011000 01  WS-Switches.
011100     03  WS-Meta-Exists-Sw PIC X         VALUE "N".
011200         88  Meta-File-Exists            VALUE "Y".
011300         88  Meta-File-Missing           VALUE "N".
011400     03  WS-Header-Read-Sw PIC X         VALUE "N".
011500         88  Meta-Header-Seen             VALUE "Y".
011550     03  FILLER            PIC X(5).
011560*
011570*    Meta-Source-Date/Meta-Processed-Ts below hold one meta       XT-033
011580*    line at a time while AA020 unpacks it (R9 support).          XT-033
011595 COPY "cpyxmeta.cob".
011600*
011700 01  WS-Today.
011800     03  WS-Today-Num      PIC 9(8).
011850*        Split view of today's date used only when AA030 is
011860*        stepping the candidate table one day at a time below.
011900     03  WS-Today-Num-R    REDEFINES WS-Today-Num.
012000         05  WS-Today-CCYY PIC 9(4).
012100         05  WS-Today-MM   PIC 99.
012200         05  WS-Today-DD   PIC 99.
012300     03  WS-Today-Iso.
012400         05  WS-Today-Iso-CCYY  PIC 9(4).
012500         05  FILLER        PIC X     VALUE "-".
012600         05  WS-Today-Iso-MM    PIC 99.
012700         05  FILLER        PIC X     VALUE "-".
012800         05  WS-Today-Iso-DD    PIC 99.
012900     03  WS-Today-Iso-X    REDEFINES WS-Today-Iso PIC X(10).
013000*
013100 01  WS-Xt004-Ws.
013200     03  Xt004-Date-In     PIC X(10).
013300     03  Xt004-Days-Offset PIC S9(4) COMP.
013400     03  Xt004-Date-Out    PIC X(10).
013500     03  FILLER            PIC X.
013550*    One flat 21-byte view of the XT004 linkage block, used by
013560*    the odd DISPLAY WS-Xt004-Ws-Flat a programmer adds by hand
013570*    when a date is coming back wrong from XT004 - ticket XT-028.
013580 01  WS-Xt004-Ws-Flat      REDEFINES WS-Xt004-Ws PIC X(21).
013600*
013700*    Candidate calendar dates, Start-Minus-1-Day through Today.
013800 01  WS-Candidate-Table.
013900     03  WS-Candidate-Count     PIC 9(4)  COMP.
014000     03  WS-Candidate-Entry     OCCURS 400 TIMES
014100                                INDEXED BY WS-Cand-Ix
014200                                PIC X(10).
014250     03  FILLER                 PIC X(5).
014300*
014400*    Dates already on the meta file, read once at start-up.
014500 01  WS-Processed-Table.
014600     03  WS-Processed-Count     PIC 9(4)  COMP.
014700     03  WS-Processed-Entry     OCCURS 400 TIMES
014800                                INDEXED BY WS-Proc-Ix
014900                                PIC X(10).
014950     03  FILLER                 PIC X(5).
015000*
015100*    Missing dates, built from the candidate table minus the
015200*    processed table, in candidate order (= ascending).
015300 01  WS-Missing-Table.
015400     03  WS-Missing-Count       PIC 9(4)  COMP.
015500     03  WS-Missing-Entry       OCCURS 400 TIMES
015600                                INDEXED BY WS-Miss-Ix
015700                                PIC X(10).
015750     03  FILLER                 PIC X(5).
015800*
015900 01  WS-Found-Sw               PIC X.
016000     88  Wf-Found                     VALUE "Y".
016100     88  Wf-Not-Found                 VALUE "N".
016200*
016300 01  WS-Start-Index            PIC 9(4) COMP.
016400*
016500 01  Error-Messages.
016600     03  SY101    PIC X(58) VALUE
016700         "SY101 Aborting - Meta file column layout does not match".
016720     03  SY102    PIC X(58) VALUE                                   XT-034
016730         "SY102 Note - candidate date table full, list truncated".  XT-034
016750     03  FILLER   PIC X(5).
016800*
016900 LINKAGE                   SECTION.
017000*------------------------------------
017100 COPY "cpyxparm.cob".
017200 COPY "cpyxfile.cob".
017300 COPY "cpyxdlst.cob".
017350*    WS-XT-Calling-Data below is XT000's own driver trace block     XT-033
017360*    (cpyxcall.cob) - passed down so a fatal abort here can show    XT-033
017370*    which run called us and whether it was the nightly cron or    XT-033
017380*    a manual catch-up rerun - ticket XT-033.                      XT-033
017390 COPY "cpyxcall.cob".
017400*
017500 PROCEDURE DIVISION        USING XT-Run-Parameters
017600                                 XT-File-Defs
017620                                 XT-Date-List-Linkage
017630                                 WS-XT-Calling-Data.
017800*===========================================================
017900*
018000 AA000-Main-Section.
018100*
018200     DISPLAY  PROG-NAME " Starting".
018300     MOVE     XT-File-01 TO XT-Meta-File-Name.
018400     ACCEPT   WS-Today-Num FROM DATE YYYYMMDD.
018500     MOVE     WS-Today-CCYY TO WS-Today-Iso-CCYY.
018600     MOVE     WS-Today-MM   TO WS-Today-Iso-MM.
018700     MOVE     WS-Today-DD   TO WS-Today-Iso-DD.
018800     MOVE     WS-Today-Iso-X TO WS-Today-Iso.
018900*
019000     PERFORM  AA010-Open-Meta-File     THRU AA010-EXIT.
019100     PERFORM  AA030-Build-Candidate-List THRU AA030-EXIT.
019200     PERFORM  AA040-Find-Missing-Dates THRU AA040-EXIT.
019300     PERFORM  AA050-Set-Sentinel       THRU AA050-EXIT.
019400     PERFORM  AA060-Build-Meta-Update-List THRU AA060-EXIT.
019500*
019600     DISPLAY  PROG-NAME " first extract date = "
019700              Xtdl-First-Extract-Date.
019800     DISPLAY  PROG-NAME " Ending".
019900     GOBACK.
020000*
020100*****************************************************************
020200* AA010 - Open the meta file if it is there (M4 - a missing     *
020300*         meta file is not an error, it just means everything   *
020400*         is still to do) and read the processed-date list.     *
020500*****************************************************************
020600 AA010-Open-Meta-File.
020700*
020800     OPEN     INPUT XT-Meta-File.
020900     IF       Xt-Meta-File-Not-Found
021000              SET   Meta-File-Missing TO TRUE
021100              GO TO AA010-EXIT.
021200*
021300     IF       NOT Xt-Meta-File-Ok
021400              SET   Meta-File-Missing TO TRUE
021500              GO TO AA010-EXIT.
021600*
021700     SET      Meta-File-Exists TO TRUE.
021800     PERFORM  AA020-Read-Meta-Records THRU AA020-EXIT.
021900     CLOSE    XT-Meta-File.
022000*
022100 AA010-EXIT.
022200     EXIT.
022300*
022400*****************************************************************
022500* AA015 - Validate the meta file header line against the two    *
022600*         columns XT020 writes (M3 - a mismatch is fatal).      *
022700*****************************************************************
022800 AA015-Validate-Meta-Header.
022900*
023000     IF       XT-Meta-File-Line (1:34) NOT =                      XT-033
023100              "source_date,datetime_of_processing"
023200              DISPLAY  SY101                                      XT-027
023210              DISPLAY  "Header was: " XT-Meta-File-Line
023220              DISPLAY  "Called by: " WS-XT-Caller                 XT-033
023230                       " run mode: " WS-XT-Run-Mode               XT-033
023400              MOVE     "99" TO XT-Meta-File-Status
023500              CLOSE    XT-Meta-File
023600              STOP RUN.                                           XT-027
023700*
023800     SET      Meta-Header-Seen TO TRUE.
023900*
024000 AA015-EXIT.
024100     EXIT.
024200*
024300*****************************************************************
024400* AA020 - Read every data line of the meta file into the        *
024500*         processed-date table (first line is the header,       *
024600*         validated by AA015).                                  *
024700*****************************************************************
024800 AA020-Read-Meta-Records.
024900*
025000     MOVE     0    TO WS-Processed-Count.
025100     SET      WS-Proc-Ix TO 1.
025200*
025300     READ     XT-Meta-File
025400              AT END
025500              SET   Xt-Meta-File-Eof TO TRUE
025600              GO TO AA020-EXIT.
025700*
025800     PERFORM  AA015-Validate-Meta-Header THRU AA015-EXIT.
025900*
026000 AA020-Read-Loop.
026100     READ     XT-Meta-File
026200              AT END
026300              GO TO AA020-EXIT.
026400*
026500     UNSTRING XT-Meta-File-Line DELIMITED BY ","
026550              INTO Meta-Source-Date Meta-Processed-Ts.
026600     IF       WS-Processed-Count < 400
026650              ADD      1 TO WS-Processed-Count
026680              MOVE     Meta-Source-Date
026700                       TO WS-Processed-Entry (WS-Proc-Ix)
026900              SET      WS-Proc-Ix UP BY 1.
027000     GO       TO AA020-Read-Loop.
027100*
027200 AA020-EXIT.
027300     EXIT.
027400*
027500*****************************************************************
027600* AA030 - Build the candidate list: every calendar date from    *
027700*         (First-Extract-Date - 1) through today inclusive.     *
027800*****************************************************************
027900 AA030-Build-Candidate-List.
028000*
028100     MOVE     0 TO WS-Candidate-Count.
028200     SET      WS-Cand-Ix TO 1.
028300     MOVE     XT-Parm-First-Extract-Date TO Xt004-Date-In.
028400     MOVE     -1 TO Xt004-Days-Offset.
028500     CALL     "XT004" USING WS-Xt004-Ws.
028600     MOVE     Xt004-Date-Out TO WS-Candidate-Entry (WS-Cand-Ix).
028700     ADD      1 TO WS-Candidate-Count.
028800*
028900 AA030-Loop.
029000     IF       WS-Candidate-Entry (WS-Cand-Ix) NOT < WS-Today-Iso-X
029100              GO TO AA030-EXIT.
029200     IF       WS-Candidate-Count NOT < 400
029250              DISPLAY  SY102                                        XT-034
029300              GO TO AA030-EXIT.
029400*
029500     MOVE     WS-Candidate-Entry (WS-Cand-Ix) TO Xt004-Date-In.
029600     MOVE     1    TO Xt004-Days-Offset.
029700     CALL     "XT004" USING WS-Xt004-Ws.
029800     SET      WS-Cand-Ix UP BY 1.
029900     MOVE     Xt004-Date-Out TO WS-Candidate-Entry (WS-Cand-Ix).
030000     ADD      1 TO WS-Candidate-Count.
030100     GO       TO AA030-Loop.
030200*
030300 AA030-EXIT.
030400     EXIT.
030500*
030600*****************************************************************
030700* AA040 - Compare every candidate date from the original        *
030800*         First-Extract-Date onward (index 2 of the candidate   *
030900*         table; index 1 is the look-back day) against the      *
031000*         processed-date table and collect the ones not there.  *
031100*****************************************************************
031200 AA040-Find-Missing-Dates.
031300*
031400     MOVE     0 TO WS-Missing-Count.
031500     SET      WS-Miss-Ix TO 1.
031600     IF       WS-Candidate-Count < 2
031700              GO TO AA040-EXIT.
031800*
031900     SET      WS-Cand-Ix TO 2.
032000 AA040-Loop.
032100     SET      Wf-Not-Found TO TRUE.
032200     IF       Meta-File-Exists
032250              PERFORM  AA041-Search-Processed THRU AA041-EXIT.
032300*
032400     IF       Wf-Not-Found
032450              ADD   1 TO WS-Missing-Count
032500              MOVE  WS-Candidate-Entry (WS-Cand-Ix)
032600                    TO WS-Missing-Entry (WS-Miss-Ix)
032700              SET   WS-Miss-Ix UP BY 1.
032800*
032900     SET      WS-Cand-Ix UP BY 1.
033000     IF       WS-Cand-Ix NOT > WS-Candidate-Count
033100              GO TO AA040-Loop.
033200*
033300 AA040-EXIT.
033400     EXIT.
033500*
033600 AA041-Search-Processed.
033700*
033800     IF       WS-Processed-Count = 0
033900              GO TO AA041-EXIT.
034000*
034100     SET      WS-Proc-Ix TO 1.
034200 AA041-Loop.
034300     IF       WS-Processed-Entry (WS-Proc-Ix) =
034400              WS-Candidate-Entry (WS-Cand-Ix)
034500              SET   Wf-Found TO TRUE
034600              GO TO AA041-EXIT.
034700     SET      WS-Proc-Ix UP BY 1.
034800     IF       WS-Proc-Ix NOT > WS-Processed-Count
034900              GO TO AA041-Loop.
035000*
035100 AA041-EXIT.
035200     EXIT.
035300*
035400*****************************************************************
035500* AA050 - M1: if nothing is missing, hand back the sentinel     *
035600*         date and an empty extraction list; otherwise hand     *
035700*         back the earliest missing date as the new first-      *
035800*         extract date and the candidate-table slice that       *
035900*         starts one day before it.                             *
036000*****************************************************************
036100 AA050-Set-Sentinel.
036200*
036300     IF       WS-Missing-Count = 0
036400              MOVE  XT-Parm-Sentinel-Date TO Xtdl-First-Extract-Date
036500              MOVE  0 TO Xtdl-Extract-Count
036600              GO TO AA050-EXIT.
036700*
036800     MOVE     WS-Missing-Entry (1) TO Xtdl-First-Extract-Date.
036900*
037000*    Find the candidate-table index that holds the new first-
037100*    extract date, then start the slice one index earlier - the
037200*    look-back day required for the previous-day comparison.
037300*
037400     SET      WS-Cand-Ix TO 1.
037500 AA050-Find-Loop.
037600     IF       WS-Candidate-Entry (WS-Cand-Ix) =
037700              Xtdl-First-Extract-Date
037800              GO TO AA050-Found.
037900     SET      WS-Cand-Ix UP BY 1.
038000     GO       TO AA050-Find-Loop.
038100*
038200 AA050-Found.
038300     COMPUTE  WS-Start-Index = WS-Cand-Ix - 1.
038400     MOVE     0 TO Xtdl-Extract-Count.
038500     SET      WS-Cand-Ix TO WS-Start-Index.
038600 AA050-Copy-Loop.
038700     ADD      1 TO Xtdl-Extract-Count.
038800     MOVE     WS-Candidate-Entry (WS-Cand-Ix)
038900              TO Xtdl-Extract-Dates (Xtdl-Extract-Count).
039000     SET      WS-Cand-Ix UP BY 1.
039100     IF       WS-Cand-Ix NOT > WS-Candidate-Count
039200              GO TO AA050-Copy-Loop.
039300*
039400 AA050-EXIT.
039500     EXIT.
039600*
039700*****************************************************************
039800* AA060 - Build the meta update list: the extraction list       *
039900*         entries that are >= the final first-extract date -    *
040000*         this drops the look-back day (M1 step 5).             *
040100*****************************************************************
040200 AA060-Build-Meta-Update-List.
040300*
040400     MOVE     0 TO Xtdl-Update-Count.
040500     IF       Xtdl-Extract-Count = 0
040600              GO TO AA060-EXIT.
040700*
040800     SET      WS-Cand-Ix TO 1.
040900 AA060-Loop.
041000     IF       Xtdl-Extract-Dates (WS-Cand-Ix) NOT <
041100              Xtdl-First-Extract-Date
041200              ADD  1 TO Xtdl-Update-Count
041300              MOVE Xtdl-Extract-Dates (WS-Cand-Ix)
041400                   TO Xtdl-Update-Dates (Xtdl-Update-Count).
041500     SET      WS-Cand-Ix UP BY 1.
041600     IF       WS-Cand-Ix NOT > Xtdl-Extract-Count
041700              GO TO AA060-Loop.
041800*
041900 AA060-EXIT.
042000     EXIT.
042100*
