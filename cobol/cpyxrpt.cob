000100*******************************************
000200*******************************************
000300*                                          *
000400*  Record Definition For Xetra Daily        *
000500*       Trading Report  (Report 1)          *
000600*     One row per Rpt-Isin + Rpt-Date        *
000700*                                          *
000800*******************************************
000900*  File size 71 bytes data, 133 bytes line incl. filler/commas.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 12/01/87 vbc - Created.
001400* 04/06/89 vbc -    .01 Rpt-Daily-Volume widened 9(9) to 9(11),
001500*                      big index days were truncating - ticket XT-009.
001600* 02/11/98 vbc -    .02 Y2K: confirmed Rpt-Date text field is
001700*                      4-digit century, no 2-digit year stored.
001800* 21/09/05 vbc -    .03 Added Rpt-Change-Pct-Ind - a blank percentage
001900*                      was being mis-read as zero by the downstream
002000*                      feed (ticket XT-026), so COMP-3 can't carry it.
002100* 18/02/26 jts -    .04 Comment tidy, no field changes.
002200*
002300 01  XT-Report-Record.
002400     03  Rpt-Isin                pic x(12).
002500     03  Rpt-Date                pic x(10).
002600     03  Rpt-Prices.
002700         05  Rpt-Opening-Price   pic s9(7)v99 comp-3.
002800         05  Rpt-Closing-Price   pic s9(7)v99 comp-3.
002900         05  Rpt-Minimum-Price   pic s9(7)v99 comp-3.
003000         05  Rpt-Maximum-Price   pic s9(7)v99 comp-3.
003100     03  Rpt-Daily-Volume        pic 9(11)    comp.               XT-009
003200     03  Rpt-Change-Pct          pic s9(5)v99 comp-3.
003300     03  Rpt-Change-Pct-Ind      pic x.                           XT-026
003400         88  Rpt-Change-Pct-Present     value "Y".                XT-026
003500         88  Rpt-Change-Pct-Blank       value "N".                XT-026
003600     03  filler                  pic x(9).
003700*
003800* Previous-row carry fields, used only while building a group -
003900* not part of the record written to the output file.
004000*
004100 01  XT-Report-Prev-Open-Table.
004200     03  Rpo-Isin                pic x(12).
004300     03  Rpo-Opening-Price       pic s9(7)v99 comp-3.
004400     03  Rpo-Known-Ind           pic x.
004500         88  Rpo-Known                  value "Y".
004600         88  Rpo-Not-Known              value "N".
004700     03  filler                  pic x(5).
004800*
