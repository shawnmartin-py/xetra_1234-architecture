000100 IDENTIFICATION            DIVISION.
000200*==================================
000300*
000400*****************************************************************
000500*                                                               *
000600*          Xetra Daily Trading Report  -  Start Of Day          *
000700*         Runs the meta processor then the report engine.       *
000800*                                                               *
000900*****************************************************************
001000*
001100 PROGRAM-ID.               XT000.
001200*
001300 AUTHOR.                   V B Coen.
001400 INSTALLATION.             Applewood Computers.
001500 DATE-WRITTEN.             12/01/87.
001600 DATE-COMPILED.
001700 SECURITY.                 Copyright (C) 1987-2026, Vincent Bryan
001800*                          Coen.  Distributed under the GNU
001900*                          General Public License.  See the file
002000*                          COPYING for details.
002100*
002200*    REMARKS.              Nightly driver for the Xetra Daily
002300*                          Trading Report batch.  Chained from
002400*                          cron (see the run book) with no
002500*                          operator present, so there is no
002600*                          screen interaction here at all -
002700*                          compare PY000, which this was built
002800*                          from, and which does still talk to a
002900*                          terminal for the interactive payroll
003000*                          suite.
003100*
003200*    CALLED MODULES.       XT010 (date list), XT020 (report).
003300*    ERROR MESSAGES USED.  None - XT010/XT020 carry their own.
003400*
003500* CHANGES:
003600* 12/01/87 vbc -        Created, taken from PY000 and stripped of
003700*                       the interactive date-entry/security logic
003800*                       that job does not need for an unattended
003900*                       cron chain.
004000* 19/08/91 vbc -    .01 Calls XT010 first and passes its date
004100*                       list on into XT020 - ticket XT-014.
004200* 03/11/98 vbc -    .02 Y2K: WS-Run-Date-Num is the run-time's
004300*                       own 4-digit-century ACCEPT FROM DATE
004350*                       YYYYMMDD - confirmed by test, no change
004360*                       needed.
004400* 21/09/05 vbc -    .03 Added WS-XT-Run-Mode so a manual catch-up
004500*                       rerun from the operator menu can be told
004600*                       from the nightly cron chain - ticket
004700*                       XT-027.
004800* 18/02/26 jts -    .04 Comment tidy, no logic change.
004810* 09/08/26 jts -    .05 WS-XT-Calling-Data was being set here and
004820*                       then going nowhere - neither CALL passed
004830*                       it on, so XT010/XT020 had no way to see
004840*                       who called them or which run mode - now
004850*                       on both CALL USING lists - ticket XT-033.
004900*
005000*************************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices & was updated
005600* 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and are copyright (c) Vincent B Coen, 1987-2026
006000* and later.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License as
006400* published by the Free Software Foundation; version 3 and later.
006500*
006600* ACAS is distributed in the hope that it will be useful, but
006700* WITHOUT ANY WARRANTY; without even the implied warranty of
006800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
006900* GNU General Public License for more details.
007000*
007100*************************************************************************
007200*
007300 ENVIRONMENT               DIVISION.
007400*==================================
007500*
007600 CONFIGURATION             SECTION.
007700 SOURCE-COMPUTER.          GENERIC.
007800 OBJECT-COMPUTER.          GENERIC.
007900 SPECIAL-NAMES.
008000     C01                   IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT              SECTION.
008300*------------------------------------
008400 FILE-CONTROL.
008500*
008600 DATA                      DIVISION.
008700*==================================
008800 FILE                      SECTION.
008900*
009000 WORKING-STORAGE           SECTION.
009100*------------------------------------
009200 77  PROG-NAME             PIC X(13) VALUE "XT000 (1.04)".
009300*
009310*    Today's run date, kept here only so the start/end banner
009320*    lines below can show it - neither XT010 nor XT020 need it
009330*    passed in, they both work theirs out fresh off ACCEPT FROM
009340*    DATE.
009350 01  WS-Run-Date.
009360     03  WS-Run-Date-Num   PIC 9(8).
009370     03  WS-Run-Date-Num-R REDEFINES WS-Run-Date-Num.
009380         05  WS-Run-CCYY   PIC 9(4).
009390         05  WS-Run-MM     PIC 99.
009400         05  WS-Run-DD     PIC 99.
009410     03  WS-Run-Date-Iso.
009420         05  WS-Run-Iso-CCYY PIC 9(4).
009430         05  FILLER        PIC X      VALUE "-".
009440         05  WS-Run-Iso-MM   PIC 99.
009450         05  FILLER        PIC X      VALUE "-".
009460         05  WS-Run-Iso-DD   PIC 99.
009470     03  WS-Run-Date-Iso-X REDEFINES WS-Run-Date-Iso PIC X(10).
009480*
009490*    Flat byte view of the run-date group for the odd hand-added
009500*    trace DISPLAY - same house habit as XT004/XT010.
009510 01  WS-Run-Date-Flat      REDEFINES WS-Run-Date PIC X(18).
009520*
009600 COPY "cpyxcall.cob".
009700 COPY "cpyxparm.cob".
009800 COPY "cpyxfile.cob".
009850 COPY "cpyxdlst.cob".
009870*
009900 PROCEDURE DIVISION.
010000*===================
010100*
010200 AA000-Main.
010300*
010330     ACCEPT   WS-Run-Date-Num FROM DATE YYYYMMDD.
010340     MOVE     WS-Run-CCYY  TO WS-Run-Iso-CCYY.
010350     MOVE     WS-Run-MM    TO WS-Run-Iso-MM.
010360     MOVE     WS-Run-DD    TO WS-Run-Iso-DD.
010400     DISPLAY  PROG-NAME " Xetra Daily Trading Report - Starting "
010410              WS-Run-Date-Iso-X.
010500*
010600     MOVE     "XT000"    TO WS-XT-Caller.
010700     MOVE     SPACES     TO WS-XT-Called.
010800     MOVE     ZERO       TO WS-XT-Term-Code.
010900     SET      XT-Run-Nightly TO TRUE.
011000*
011100     MOVE     0 TO Xtdl-Extract-Count.
011200     MOVE     0 TO Xtdl-Update-Count.
011300*
011400     PERFORM  AA010-Run-Meta-Processor THRU AA010-EXIT.
011500     PERFORM  AA020-Run-Report-Engine  THRU AA020-EXIT.
011600*
011700     DISPLAY  PROG-NAME " Xetra Daily Trading Report - Ending".
011800     STOP     RUN.
011900*
012000*****************************************************************
012100* AA010 - Works out which trading dates need extracting this    *
012200*         run (BATCH FLOW "determine date list").                *
012300*****************************************************************
012400 AA010-Run-Meta-Processor.
012500*
012600     MOVE     "XT010" TO WS-XT-Called.
012700     CALL     "XT010" USING XT-Run-Parameters
012800                            XT-File-Defs
012850                            XT-Date-List-Linkage
012860                            WS-XT-Calling-Data.
013000*
013100 AA010-EXIT.
013200     EXIT.
013300*
013400*****************************************************************
013500* AA020 - Extracts, transforms and loads Report 1 for the date  *
013600*         list XT010 handed back (BATCH FLOW extract/transform/ *
013700*         load).                                                *
013800*****************************************************************
013900 AA020-Run-Report-Engine.
014000*
014100     MOVE     "XT020" TO WS-XT-Called.
014200     CALL     "XT020" USING XT-Run-Parameters
014300                            XT-File-Defs
014350                            XT-Date-List-Linkage
014360                            WS-XT-Calling-Data.
014500*
014600 AA020-EXIT.
014700     EXIT.
014800*
