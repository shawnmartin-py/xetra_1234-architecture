000100 IDENTIFICATION            DIVISION.
000200*==================================
000300*
000400*****************************************************************
000500*                                                               *
000600*         Xetra Daily Trading Report  -  Report Engine          *
000700*       Extracts raw intra-day trades, builds one row per       *
000800*        security per trading day, loads the report file.       *
000900*                                                               *
001000*****************************************************************
001100*
001200 PROGRAM-ID.               XT020.
001300*
001400 AUTHOR.                   V B Coen.
001500 INSTALLATION.             Applewood Computers.
001600 DATE-WRITTEN.             12/01/87.
001700 DATE-COMPILED.
001800 SECURITY.                 Copyright (C) 1987-2026, Vincent Bryan
001900*                          Coen.  Distributed under the GNU
002000*                          General Public License.  See the file
002100*                          COPYING for details.
002200*
002300*    REMARKS.              This is Report 1, the daily trading
002400*                          summary.  One row per Isin+Date: open,
002500*                          close, day low, day high, volume and
002600*                          the percentage move of the opening
002700*                          price against the previous trading
002800*                          day's opening price for that Isin.
002900*
003000*                          Driven entirely off XT010's date list
003100*                          - this program has no date logic of
003200*                          its own beyond the control break below.
003300*
003400*    CALLED MODULES.       None.
003500*    FILES USED.           Xt-Source-File (many, one per match),
003600*                          Xt-Sort-Work, Xt-Sorted-File (scratch),
003700*                          Xt-Report-File, Xt-Meta-File.
003800*    ERROR MESSAGES USED.  SY201, SY202.
003900*
004000* CHANGES:
004100* 12/01/87 vbc -        Created.
004200* 19/08/91 vbc -    .01 Date-list logic pulled out into XT010 -
004300*                       this program now just takes the list it
004400*                       is handed - ticket XT-014.
004500* 12/03/94 vbc -    .02 Matched-file table per extract date
004600*                       widened 20 to 50 - a heavy trading day on
004700*                       the exchange was producing more slice
004800*                       files than the table held - ticket XT-019.
004900* 03/11/98 vbc -    .03 Y2K: all date fields processed by this
005000*                       program are 4-digit century text passed
005100*                       down from XT010 - no change needed.
005200* 21/09/05 vbc -    .04 Added the SY202 fatal abort on an
005300*                       unsupported Xt-Parm-Output-Format -
005400*                       ticket XT-027.
005500* 18/02/26 jts -    .05 Comment tidy, no logic change.
005510* 09/08/26 jts -    .06 XT-Sort-Work's sort record was a hand
005520*                       copy of the cpyxtrd.cob layout that
005530*                       nothing actually COPYd - replaced it with
005540*                       COPY "cpyxtrd.cob" itself and dropped the
005550*                       separate Wsc-/Wv- work areas AA024 built
005560*                       before RELEASE - ticket XT-033.
005570* 09/08/26 jts -    .07 AA080 was STRINGing the meta line straight
005580*                       off Xtdl-Update-Dates/WS-Run-Stamp-19 -
005590*                       also nothing COPYd cpyxmeta.cob. Routed it
005591*                       through Meta-Source-Date/Meta-Processed-Ts
005592*                       the same as XT010's read side now does -
005593*                       ticket XT-033.
005594* 09/08/26 jts -    .08 Took on WS-XT-Calling-Data (cpyxcall.cob)
005595*                       as a LINKAGE parameter, same as XT010 -
005596*                       XT000 was setting it but it went nowhere.
005597*                       AA005's SY201 abort now shows the caller
005598*                       and run mode too - ticket XT-033.
005610* 09/08/26 jts -    .09 AA030's SORT INPUT PROCEDURE named only
005620*                       AA020-Extract-Source-Records, with no THRU
005630*                       - the run-time executes just that one bare
005640*                       paragraph and returns, never falling into
005650*                       AA020-Date-Loop where the real read/build/
005660*                       RELEASE chain lives, so the sort always saw
005670*                       zero records and no report ever got
005680*                       written - added THRU AA020-EXIT - ticket
005690*                       XT-034.
005691* 09/08/26 jts -    .10 AA026's opening MOVE SPACES was clearing
005692*                       WS-Pp-Whole-X right after AA024 had just
005693*                       moved the raw price text into it, so every
005694*                       price came back non-numeric and every
005695*                       record got dropped before RELEASE - took
005696*                       WS-Pp-Whole-X out of that MOVE - ticket
005697*                       XT-035.
005698* 09/08/26 jts -    .11 AA070's STRING was sending the Wcg-*
005699*                       COMP-3/COMP price, volume and pct items
005710*                       straight into the CSV line, which STRINGs
005711*                       as packed/binary bytes, not text - added
005712*                       the Wce-* DISPLAY-edited mirrors and MOVE
005713*                       each one ahead of the STRING - ticket
005714*                       XT-035.
005715* 09/08/26 jts -    .12 XT-File-03 ("XETRA-OUT") has sat in
005716*                       cpyxfile.cob unused since 21/09/05 - AA007
005717*                       now leads the report path STRING with it
005718*                       the same as XT-File-02 anchors the source
005719*                       side - ticket XT-035.
005720*
005730*************************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior copyright notices & was updated
006300* 2024-04-16.
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and are copyright (c) Vincent B Coen, 1987-2026
006700* and later.
006800*
006900* This program is free software; you can redistribute it and/or
007000* modify it under the terms of the GNU General Public License as
007100* published by the Free Software Foundation; version 3 and later.
007200*
007300* ACAS is distributed in the hope that it will be useful, but
007400* WITHOUT ANY WARRANTY; without even the implied warranty of
007500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
007600* GNU General Public License for more details.
007700*
007800*************************************************************************
007900*
008000 ENVIRONMENT               DIVISION.
008100*==================================
008200*
008300 CONFIGURATION             SECTION.
008400 SOURCE-COMPUTER.          GENERIC.
008500 OBJECT-COMPUTER.          GENERIC.
008600 SPECIAL-NAMES.
008700     C01                   IS TOP-OF-FORM.
008800*
008900 INPUT-OUTPUT              SECTION.
009000*------------------------------------
009100 FILE-CONTROL.
009200     SELECT   XT-Source-File ASSIGN       WS-Source-File-Path
009300                             ORGANIZATION LINE SEQUENTIAL
009400                             STATUS       XT-Source-File-Status.
009500*
009600     SELECT   XT-Sort-Work   ASSIGN       "XTSORT1"
009700                             STATUS       XT-Sort-Work-Status.
009800*
009900     SELECT   XT-Sorted-File ASSIGN       "XTSORT2"
010000                             ORGANIZATION LINE SEQUENTIAL
010100                             STATUS       XT-Sorted-File-Status.
010200*
010300     SELECT   XT-Report-File ASSIGN       WS-Report-File-Path
010400                             ORGANIZATION LINE SEQUENTIAL
010500                             STATUS       XT-Report-File-Status.
010600*
010700     SELECT   XT-Meta-File   ASSIGN       XT-Meta-File-Name
010800                             ORGANIZATION LINE SEQUENTIAL
010900                             STATUS       XT-Meta-File-Status.
011000*
011100 DATA                      DIVISION.
011200*==================================
011300 FILE                      SECTION.
011400*
011500 FD  XT-Source-File.
011600 01  XT-Source-Line            PIC X(120).
011700*
011800 SD  XT-Sort-Work.
011850*    The sort's own record - now the real Xetra trading record    XT-033
011860*    layout (cpyxtrd.cob), not a hand-copied shadow of it.        XT-033
011870     COPY     "cpyxtrd.cob".
011880*
012900 FD  XT-Sorted-File.
013000 01  XT-Sorted-Record.
013010*    Byte-for-byte mirror of XT-Trading-Record above - SORT       XT-033
013020*    GIVING needs its own FD record, same shape as the SD one.    XT-033
013100     03  Srd-Isin              PIC X(12).
013150     03  Srd-Mnemonic          PIC X(5).
013200     03  Srd-Date              PIC X(10).
013300     03  Srd-Time              PIC X(5).
013400     03  Srd-Start-Price       PIC S9(7)V99 COMP-3.
013450     03  Srd-End-Price         PIC S9(7)V99 COMP-3.
013500     03  Srd-Min-Price         PIC S9(7)V99 COMP-3.
013600     03  Srd-Max-Price         PIC S9(7)V99 COMP-3.
013700     03  Srd-Traded-Vol        PIC 9(9)     COMP-3.
013750     03  Srd-Valid-Ind         PIC X.
013800     03  FILLER                PIC X(9).
013900*
014000 FD  XT-Report-File.
014100 01  XT-Report-Line            PIC X(133).
014200*
014300 FD  XT-Meta-File.
014400 01  XT-Meta-File-Line         PIC X(40).
014500*
014600 WORKING-STORAGE           SECTION.
014700*------------------------------------
014800 77  PROG-NAME             PIC X(13) VALUE "XT020 (1.05)".
014850*
014870*    Rpo-Isin/Rpo-Opening-Price/Rpo-Known-Ind (previous-opening
014880*    holding area, carried group to group for R5) come from here.
014890 COPY "cpyxrpt.cob".
014900*
015000 01  WS-File-Status-Group.
015100     03  XT-Source-File-Status PIC XX    VALUE ZERO.
015200         88  Xt-Source-File-Ok             VALUE "00".
015300     03  XT-Sort-Work-Status   PIC XX    VALUE ZERO.
015400     03  XT-Sorted-File-Status PIC XX    VALUE ZERO.
015500     03  XT-Report-File-Status PIC XX    VALUE ZERO.
015600     03  XT-Meta-File-Status   PIC XX    VALUE ZERO.
015700         88  Xt-Meta-File-Ok               VALUE "00".
015800         88  Xt-Meta-File-Not-Found        VALUE "35".
015850     03  FILLER                PIC X(4).
015900*
016000 01  XT-Meta-File-Name     PIC X(40).
016010*    Meta-Source-Date/Meta-Processed-Ts hold one meta line        XT-033
016020*    while AA080 builds it, before the flat WRITE below.          XT-033
016040 COPY "cpyxmeta.cob".
016050 01  WS-Meta-File-Info.
016060     03  Wmi-File-Size     PIC 9(18) COMP.
016070     03  Wmi-Mod-Date      PIC X(8).
016080     03  Wmi-Mod-Time      PIC X(8).
016090     03  FILLER            PIC X(2).
016100 01  WS-Source-File-Path   PIC X(80).
016200 01  WS-Report-File-Path   PIC X(80).
016300*
016400 01  WS-Switches.
016500     03  WS-First-Group-Sw PIC X         VALUE "Y".
016600         88  First-Group-Pending            VALUE "Y".
016700     03  WS-Report-Open-Sw PIC X         VALUE "N".
016800         88  Report-File-Open                VALUE "Y".
016900     03  WS-Eof-Sorted-Sw  PIC X         VALUE "N".
017000         88  Eof-Sorted-File                  VALUE "Y".
017050     03  FILLER            PIC X(5).
017100*
017200 01  WS-Run-Timestamp.
017300     03  WS-Run-Date-Num   PIC 9(8).
017400     03  WS-Run-Date-Num-R REDEFINES WS-Run-Date-Num.
017500         05  WS-Run-CCYY   PIC 9(4).
017600         05  WS-Run-MM     PIC 99.
017700         05  WS-Run-DD     PIC 99.
017800     03  WS-Run-Time-Num   PIC 9(8).
017900     03  WS-Run-Time-Num-R REDEFINES WS-Run-Time-Num.
018000         05  WS-Run-HH     PIC 99.
018100         05  WS-Run-Min    PIC 99.
018200         05  WS-Run-SS     PIC 99.
018300         05  FILLER        PIC 99.
018400     03  WS-Run-Stamp-14   PIC X(14).
018500     03  WS-Run-Stamp-Ts.
018600         05  WS-Run-Ts-CCYY PIC 9(4).
018700         05  FILLER        PIC X     VALUE "-".
018800         05  WS-Run-Ts-MM   PIC 99.
018900         05  FILLER        PIC X     VALUE "-".
019000         05  WS-Run-Ts-DD   PIC 99.
019100         05  FILLER        PIC X     VALUE SPACE.
019200         05  WS-Run-Ts-HH   PIC 99.
019300         05  FILLER        PIC X     VALUE ":".
019400         05  WS-Run-Ts-Min  PIC 99.
019500         05  FILLER        PIC X     VALUE ":".
019600         05  WS-Run-Ts-SS   PIC 99.
019700     03  WS-Run-Stamp-19   REDEFINES WS-Run-Stamp-Ts PIC X(19).
019800*
019900 01  WS-Extract-Counters.
020000     03  WS-Dates-Ix           PIC 9(4) COMP.
020100     03  WS-Extract-Rec-Count  PIC 9(9) COMP     VALUE ZERO.
020200     03  WS-Report-Row-Count   PIC 9(9) COMP     VALUE ZERO.
020250     03  FILLER                PIC X(5).
020300*
020400*    Up to 50 matching slice files per extract date.
020500 01  WS-Matched-Files.
020600     03  WS-Matched-Count      PIC 9(4) COMP     VALUE ZERO.
020700     03  WS-Matched-File       OCCURS 50 TIMES
020800                               INDEXED BY WS-Match-Ix
020900                               PIC X(80).
020950     03  FILLER                PIC X(5).
021000*
021100 01  WS-Dir-Scan-Data.
021200     03  WS-Dir-Spec           PIC X(80).
021300     03  WS-Dir-Handle         PIC X(4).
021400     03  WS-Dir-Flags          PIC S9(9) COMP     VALUE ZERO.
021500     03  WS-Dir-Entry          PIC X(80).
021600     03  WS-Dir-Status         PIC S9(9) COMP.
021700     03  WS-Enum-Date          PIC X(10).
021750     03  FILLER                PIC X(5).
021800*
021900*    One incoming comma-delimited source line, split into its
022000*    nine raw text fields ahead of validation/conversion.
022100 01  WS-Raw-Fields.
022200     03  WS-Raw-Isin           PIC X(12).
022300     03  WS-Raw-Mnemonic       PIC X(5).
022400     03  WS-Raw-Date           PIC X(10).
022500     03  WS-Raw-Time           PIC X(5).
022600     03  WS-Raw-Start-Price    PIC X(15).
022700     03  WS-Raw-End-Price      PIC X(15).
022800     03  WS-Raw-Min-Price      PIC X(15).
022900     03  WS-Raw-Max-Price      PIC X(15).
023000     03  WS-Raw-Traded-Vol     PIC X(11).
023100     03  WS-Raw-Ptr            PIC 9(3) COMP.
023150     03  FILLER                PIC X(5).
023200*
023210*    R7's valid/dropped flag now lives on the sort record itself  XT-033
023220*    - Xtr-Valid-Ind (cpyxtrd.cob, above) - no separate switch.   XT-033
023230*
023700*    Manual decimal-text-to-packed-decimal conversion work area -
023800*    used in place of FUNCTION NUMVAL, which this house does not
023900*    rely on for money fields (see AA024).
024000 01  WS-Price-Parse.
024100     03  WS-Pp-Sign            PIC X.
024200     03  WS-Pp-Whole-X         PIC X(7).
024300     03  WS-Pp-Frac-X          PIC X(2).
024400     03  WS-Pp-Whole           PIC 9(7).
024500     03  WS-Pp-Frac            PIC 99.
024600     03  WS-Pp-Result          PIC S9(7)V99 COMP-3.
024700     03  WS-Pp-Ptr             PIC 9(3) COMP.
024800*
024900*    AA024 now builds the validated record straight into the      XT-033
024910*    SD's own XT-Trading-Record (cpyxtrd.cob) and RELEASEs it -   XT-033
024920*    no separate work-area copy of the same seven fields.         XT-033
025800*
025900*    Current control-break group under construction.
026000 01  WS-Current-Group.
026100     03  Wcg-Isin              PIC X(12).
026200     03  Wcg-Date              PIC X(10).
026300     03  Wcg-Opening-Price     PIC S9(7)V99 COMP-3.
026400     03  Wcg-Closing-Price     PIC S9(7)V99 COMP-3.
026500     03  Wcg-Minimum-Price     PIC S9(7)V99 COMP-3.
026600     03  Wcg-Maximum-Price     PIC S9(7)V99 COMP-3.
026700     03  Wcg-Daily-Volume      PIC 9(11)    COMP.
026800     03  Wcg-Change-Pct        PIC S9(5)V99 COMP-3.
026900     03  Wcg-Change-Ind        PIC X.
027000         88  Wcg-Change-Present                   VALUE "Y".
027100         88  Wcg-Change-Blank                      VALUE "N".
027150     03  FILLER                PIC X(9).
027200*
027210*    AA070's STRING below was sending the Wcg-* COMP-3/COMP items   XT-035
027220*    straight into the CSV line - STRING moves an item's internal  XT-035
027230*    packed/binary bytes unless the sender is DISPLAY, so the      XT-035
027240*    "text" report line came out as packed bytes, not "18.27".     XT-035
027250*    These DISPLAY-edited mirrors are built from Wcg-* just ahead  XT-035
027260*    of the STRING so it sends readable decimal text - XT-035.     XT-035
027270 01  WS-Csv-Edit-Fields.
027280     03  Wce-Opening-Price     PIC -9(7).99.
027290     03  Wce-Closing-Price     PIC -9(7).99.
027300     03  Wce-Minimum-Price     PIC -9(7).99.
027310     03  Wce-Maximum-Price     PIC -9(7).99.
027320     03  Wce-Daily-Volume      PIC 9(11).
027330     03  Wce-Change-Pct        PIC -9(5).99.
027340     03  FILLER                PIC X(9).
027350*
027400 01  WS-Csv-Line               PIC X(133).
027450*
027500 01  Error-Messages.
027600     03  SY201    PIC X(55) VALUE
027700         "SY201 Aborting - unsupported report output format".
027800     03  SY202    PIC X(60) VALUE
027900         "SY202 Note - slice-file table full for a date, truncated".
027950     03  FILLER   PIC X(5).
028000*
028100 LINKAGE                   SECTION.
028200*------------------------------------
028300 COPY "cpyxparm.cob".
028400 COPY "cpyxfile.cob".
028500 COPY "cpyxdlst.cob".
028550*    WS-XT-Calling-Data (cpyxcall.cob) - XT000's driver trace       XT-033
028560*    block, passed down the same as XT010 now takes it, so a       XT-033
028570*    fatal abort here can also show which run called us.           XT-033
028580 COPY "cpyxcall.cob".
028600*
028700 PROCEDURE DIVISION        USING XT-Run-Parameters
028800                                 XT-File-Defs
028850                                 XT-Date-List-Linkage
028860                                 WS-XT-Calling-Data.
029000*===========================================================
029100*
029200 AA000-Main-Section.
029300*
029400     DISPLAY  PROG-NAME " Starting".
029500     PERFORM  AA005-Check-Output-Format THRU AA005-EXIT.
029600     MOVE     XT-File-01 TO XT-Meta-File-Name.
029700     PERFORM  AA007-Build-Run-Timestamp THRU AA007-EXIT.
029800*
029900     IF       Xtdl-Extract-Count NOT = 0
030000              PERFORM  AA030-Sort-Extract-Records THRU AA030-EXIT
030100              IF       WS-Extract-Rec-Count NOT = 0
030200                       PERFORM AA040-Transform-Report
030300                               THRU AA040-EXIT.
030400*
030500     PERFORM  AA080-Update-Meta-File THRU AA080-EXIT.
030600*
030700     DISPLAY  PROG-NAME " rows written = " WS-Report-Row-Count.
030800     DISPLAY  PROG-NAME " Ending".
030900     GOBACK.
031000*
031100*****************************************************************
031200* AA005 - D4: only the configured output format is supported.   *
031300*****************************************************************
031400 AA005-Check-Output-Format.
031500*
031600     IF       XT-Parm-Output-Format NOT = "CSV"
031700              DISPLAY  SY201
031710              DISPLAY  "Called by: " WS-XT-Caller                 XT-033
031720                       " run mode: " WS-XT-Run-Mode               XT-033
031800              STOP RUN.
031900*
032000 AA005-EXIT.
032100     EXIT.
032200*
032300*****************************************************************
032400* AA007 - Build the run timestamp used both for the report      *
032500*         file key and for the datetime_of_processing column.   *
032600*****************************************************************
032700 AA007-Build-Run-Timestamp.
032800*
032900     ACCEPT   WS-Run-Date-Num FROM DATE YYYYMMDD.
033000     ACCEPT   WS-Run-Time-Num FROM TIME.
033100     MOVE     WS-Run-CCYY TO WS-Run-Ts-CCYY.
033200     MOVE     WS-Run-MM   TO WS-Run-Ts-MM.
033300     MOVE     WS-Run-DD   TO WS-Run-Ts-DD.
033400     MOVE     WS-Run-HH   TO WS-Run-Ts-HH.
033500     MOVE     WS-Run-Min  TO WS-Run-Ts-Min.
033600     MOVE     WS-Run-SS   TO WS-Run-Ts-SS.
033700     STRING   WS-Run-CCYY WS-Run-MM WS-Run-DD
033800              WS-Run-HH WS-Run-Min WS-Run-SS
034000              DELIMITED BY SIZE INTO WS-Run-Stamp-14.
034050*    XT-035 - XT-File-03 ("XETRA-OUT") was declared but never fed
034060*    into the path build below - the prefix alone left the report
034070*    landing wherever the run happened to start, with no fixed
034080*    output directory the way the source side has one (XT-File-02,
034090*    AA025 above).  Now leads the STRING same as that.
034100     STRING   XT-File-03             DELIMITED BY SPACE
034120              "/"                    DELIMITED BY SIZE
034140              XT-Parm-Report-Prefix  DELIMITED BY SPACE
034200              WS-Run-Stamp-14        DELIMITED BY SIZE
034300              ".csv"                 DELIMITED BY SIZE
034400              INTO WS-Report-File-Path.
034500*
034600 AA007-EXIT.
034700     EXIT.
034800*
034900*****************************************************************
035000* AA020 - SORT input procedure.  For every extract date, in     *
035100*         list order, enumerate the matching slice files and    *
035200*         release every field-valid record to the sort.         *
035300*****************************************************************
035400 AA020-Extract-Source-Records.
035500*
035600     MOVE     0 TO WS-Extract-Rec-Count.
035700     SET      WS-Dates-Ix TO 1.
035800 AA020-Date-Loop.
035900     MOVE     Xtdl-Extract-Dates (WS-Dates-Ix) TO WS-Enum-Date.
036000     PERFORM  AA025-Enumerate-Source-Files THRU AA025-EXIT.
036100     IF       WS-Matched-Count NOT = 0
036200              SET   WS-Match-Ix TO 1
036300              PERFORM AA021-Read-One-Source-File THRU AA021-EXIT
036400                 VARYING WS-Match-Ix FROM 1 BY 1
036450                 UNTIL   WS-Match-Ix > WS-Matched-Count.
036500*
036600     SET      WS-Dates-Ix UP BY 1.
036700     IF       WS-Dates-Ix NOT > Xtdl-Extract-Count
036800              GO TO AA020-Date-Loop.
036900*
037000 AA020-EXIT.
037100     EXIT.
037200*
037300*****************************************************************
037400* AA021 - Read every line of one slice file, header excluded,   *
037500*         validating and releasing each (D2, R7).               *
037600*****************************************************************
037700 AA021-Read-One-Source-File.
037800*
037900     MOVE     WS-Matched-File (WS-Match-Ix) TO WS-Source-File-Path.
038000     OPEN     INPUT XT-Source-File.
038100     IF       NOT Xt-Source-File-Ok
038200              GO TO AA021-EXIT.
038300*
038400     READ     XT-Source-File
038500              AT END
038600              CLOSE XT-Source-File
038700              GO TO AA021-EXIT.
038800*
038900*    First line is the header row - skip it (D2).
039000*
039100 AA021-Loop.
039200     READ     XT-Source-File
039300              AT END
039400              GO TO AA021-Done.
039500*
039600     PERFORM  AA022-Split-Source-Line   THRU AA022-EXIT.
039700     PERFORM  AA023-Validate-Raw-Fields THRU AA023-EXIT.
039800     IF       Xtr-Record-Valid
039900              PERFORM AA024-Convert-And-Release THRU AA024-EXIT.
040000*
040100     GO       TO AA021-Loop.
040200*
040300 AA021-Done.
040400     CLOSE    XT-Source-File.
040500*
040600 AA021-EXIT.
040700     EXIT.
040800*
040900*****************************************************************
041000* AA022 - Split one comma-delimited line into its nine raw      *
041100*         text fields (D2).                                     *
041200*****************************************************************
041300 AA022-Split-Source-Line.
041400*
041500     UNSTRING  XT-Source-Line DELIMITED BY ","
041600               INTO WS-Raw-Isin        WS-Raw-Mnemonic
041700                    WS-Raw-Date         WS-Raw-Time
041800                    WS-Raw-Start-Price  WS-Raw-End-Price
041900                    WS-Raw-Min-Price    WS-Raw-Max-Price
042000                    WS-Raw-Traded-Vol.
042100*
042200 AA022-EXIT.
042300     EXIT.
042400*
042500*****************************************************************
042600* AA023 - R7: drop the record if any required field is blank    *
042700*         or not the shape expected.                            *
042800*****************************************************************
042900 AA023-Validate-Raw-Fields.
043000*
044000     SET      Xtr-Record-Valid TO TRUE.
044100     IF       WS-Raw-Isin         = SPACES OR
044200              WS-Raw-Date         = SPACES OR
044300              WS-Raw-Time         = SPACES OR
044400              WS-Raw-Start-Price  = SPACES OR
044500              WS-Raw-Min-Price    = SPACES OR
044600              WS-Raw-Max-Price    = SPACES OR
044700              WS-Raw-Traded-Vol   = SPACES
044800              SET   Xtr-Record-Dropped TO TRUE
044900              GO TO AA023-EXIT.
045000*
045100     IF       WS-Raw-Date (5:1) NOT = "-" OR
045200              WS-Raw-Date (8:1) NOT = "-"
045300              SET   Xtr-Record-Dropped TO TRUE
045400              GO TO AA023-EXIT.
045500*
045600     IF       WS-Raw-Traded-Vol NOT NUMERIC
045700              SET   Xtr-Record-Dropped TO TRUE
045800              GO TO AA023-EXIT.
045900*
046000 AA023-EXIT.
046100     EXIT.
046200*
046300*****************************************************************
046400* AA024 - Convert the three price fields this report uses and   *
046500*         the volume field, then RELEASE to the sort.           *
046600*****************************************************************
046700 AA024-Convert-And-Release.
046800*
046900     MOVE     WS-Raw-Start-Price TO WS-Pp-Whole-X.
047000     PERFORM  AA026-Parse-Price THRU AA026-EXIT.
047100     IF       Xtr-Record-Dropped
047200              GO TO AA024-EXIT.
047300     MOVE     WS-Pp-Result TO Xtr-Start-Price.
047400*
047500     MOVE     WS-Raw-Min-Price TO WS-Pp-Whole-X.
047600     PERFORM  AA026-Parse-Price THRU AA026-EXIT.
047700     IF       Xtr-Record-Dropped
047800              GO TO AA024-EXIT.
047900     MOVE     WS-Pp-Result TO Xtr-Min-Price.
048000*
048100     MOVE     WS-Raw-Max-Price TO WS-Pp-Whole-X.
048200     PERFORM  AA026-Parse-Price THRU AA026-EXIT.
048300     IF       Xtr-Record-Dropped
048400              GO TO AA024-EXIT.
048500     MOVE     WS-Pp-Result TO Xtr-Max-Price.
048550*
048560*    End-Price is carried on the record but not required or       XT-033
048570*    used by this report (per the run book) - a blank or          XT-033
048580*    unparsable slot value here does not drop the record.         XT-033
048600     IF       WS-Raw-End-Price = SPACES
048610              MOVE ZERO TO Xtr-End-Price
048620     ELSE
048630              MOVE WS-Raw-End-Price TO WS-Pp-Whole-X
048640              PERFORM AA026-Parse-Price THRU AA026-EXIT
048650              IF    Xtr-Record-Dropped
048660                    MOVE ZERO TO Xtr-End-Price
048670                    SET   Xtr-Record-Valid TO TRUE
048680              ELSE
048690                    MOVE  WS-Pp-Result TO Xtr-End-Price.
048700     MOVE     WS-Raw-Isin      TO Xtr-Isin.
048710     MOVE     WS-Raw-Mnemonic  TO Xtr-Mnemonic.
048800     MOVE     WS-Raw-Date      TO Xtr-Date.
048900     MOVE     WS-Raw-Time      TO Xtr-Time.
049000     MOVE     WS-Raw-Traded-Vol TO Xtr-Traded-Vol.
049100*
049200     ADD      1 TO WS-Extract-Rec-Count.
049300     RELEASE  XT-Trading-Record.
049350*
049400 AA024-EXIT.
049500     EXIT.
049600*
049700*****************************************************************
049800* AA026 - Parse a signed decimal text token (eg "18.27" or      *
049900*         "-4.5") into a PIC S9(7)V99 COMP-3 result, without    *
050000*         using FUNCTION NUMVAL.  Invalid text marks the record *
050100*         Xtr-Record-Dropped (R7).                              *
050200*****************************************************************
050300 AA026-Parse-Price.
050400*
050500     MOVE     SPACES TO WS-Pp-Sign WS-Pp-Frac-X.              XT-035
050600     MOVE     1      TO WS-Pp-Ptr.
050700     IF       WS-Pp-Whole-X (1:1) = "-"
050800              MOVE "-" TO WS-Pp-Sign
050900              MOVE 2   TO WS-Pp-Ptr
051000     ELSE
051100              MOVE "+" TO WS-Pp-Sign.
051200*
051300     UNSTRING  WS-Pp-Whole-X DELIMITED BY "."
051400               INTO WS-Pp-Whole-X WS-Pp-Frac-X
051500               WITH POINTER WS-Pp-Ptr.
051600*
051700     IF       WS-Pp-Sign = "-"
051800              MOVE  WS-Pp-Whole-X (2:6) TO WS-Pp-Whole-X.
051900*
052000     IF       WS-Pp-Frac-X (2:1) = SPACE
052100              MOVE  WS-Pp-Frac-X (1:1) TO WS-Pp-Frac-X (2:1)
052200              MOVE  "0" TO WS-Pp-Frac-X (1:1).
052300*
052400     IF       WS-Pp-Whole-X NOT NUMERIC OR
052500              WS-Pp-Frac-X  NOT NUMERIC
052600              SET  Xtr-Record-Dropped TO TRUE
052700              GO TO AA026-EXIT.
052800*
052900     MOVE     WS-Pp-Whole-X TO WS-Pp-Whole.
053000     MOVE     WS-Pp-Frac-X  TO WS-Pp-Frac.
053100     COMPUTE  WS-Pp-Result ROUNDED = WS-Pp-Whole + (WS-Pp-Frac / 100).
053200     IF       WS-Pp-Sign = "-"
053300              COMPUTE WS-Pp-Result = WS-Pp-Result * -1.
053400     SET      Xtr-Record-Valid TO TRUE.
053500*
053600 AA026-EXIT.
053700     EXIT.
053800*
053900*****************************************************************
054000* AA025 - D1: enumerate every file in the source directory      *
054100*         whose name begins with the given date.                *
054200*****************************************************************
054300 AA025-Enumerate-Source-Files.
054400*
054500     MOVE     0 TO WS-Matched-Count.
054600     MOVE     XT-File-02 TO WS-Dir-Spec.
054700     CALL     "CBL_DIR_SCAN" USING WS-Dir-Spec WS-Dir-Handle.
054800*
054900 AA025-Loop.
055000     CALL     "CBL_READ_DIR" USING WS-Dir-Handle WS-Dir-Flags
055100                                   WS-Dir-Entry
055200              RETURNING WS-Dir-Status.
055300     IF       WS-Dir-Status NOT = ZERO
055400              GO TO AA025-EXIT.
055500*
055600     IF       WS-Dir-Entry (1:10) = WS-Enum-Date
055700              IF    WS-Matched-Count < 50
055800                    ADD  1 TO WS-Matched-Count
055900                    MOVE WS-Dir-Entry TO
055950                         WS-Matched-File (WS-Matched-Count)
056000              ELSE
056100                    DISPLAY SY202.
056200*
056300     GO       TO AA025-Loop.
056400*
056500 AA025-EXIT.
056600     EXIT.
056700*
056800*****************************************************************
056900* AA030 - Sort the released records by Isin/Date/Time so the    *
057000*         control break in AA040 sees each group together and   *
057100*         ISIN groups themselves in ascending date order (R5).  *
057200*****************************************************************
057300 AA030-Sort-Extract-Records.
057400*
057500     SORT     XT-Sort-Work
057600              ON ASCENDING KEY Xtr-Isin Xtr-Date Xtr-Time
057650              INPUT PROCEDURE  AA020-Extract-Source-Records         XT-034
057660                               THRU AA020-EXIT                      XT-034
057800              GIVING XT-Sorted-File.
057900*
058000 AA030-EXIT.
058100     EXIT.
058200*
058300*****************************************************************
058400* AA040 - Control break over the sorted file: one group per     *
058500*         Isin+Date (R1-R4), closing each group with the        *
058600*         change-percent calculation and the write (R5-R8).     *
058700*****************************************************************
058800 AA040-Transform-Report.
058900*
059000     SET      First-Group-Pending TO TRUE.
059100     SET      Rpo-Not-Known       TO TRUE.
059200     MOVE     SPACES TO Rpo-Isin.
059300*
059400     OPEN     INPUT XT-Sorted-File.
059500     READ     XT-Sorted-File
059600              AT END
059700              SET  Eof-Sorted-File TO TRUE.
059800*
059900     IF       Eof-Sorted-File
060000              CLOSE XT-Sorted-File
060100              GO TO AA040-EXIT.
060200*
060300 AA040-Loop.
060400     IF       First-Group-Pending OR
060500              Srd-Isin NOT = Wcg-Isin OR
060600              Srd-Date NOT = Wcg-Date
060700              IF    NOT First-Group-Pending
060800                    PERFORM AA050-Compute-Change-Pct THRU AA050-EXIT
060900                    PERFORM AA060-Write-Group-Row     THRU AA060-EXIT
061000              END-IF
061100              PERFORM AA043-Start-New-Group THRU AA043-EXIT
061200     ELSE
061300              PERFORM AA045-Accumulate-Group THRU AA045-EXIT.
061350*
061400     READ     XT-Sorted-File
061500              AT END
061600              SET  Eof-Sorted-File TO TRUE.
061700     IF       NOT Eof-Sorted-File
061800              GO TO AA040-Loop.
061900*
062000     PERFORM  AA050-Compute-Change-Pct THRU AA050-EXIT.
062100     PERFORM  AA060-Write-Group-Row     THRU AA060-EXIT.
062200     CLOSE    XT-Sorted-File.
062300     IF       Report-File-Open
062400              CLOSE XT-Report-File.
062500*
062600 AA040-EXIT.
062700     EXIT.
062800*
062900*****************************************************************
063000* AA043 - R1: start a new Isin+Date group - opening price is    *
063100*         the StartPrice of this, the group's first record.     *
063200*****************************************************************
063300 AA043-Start-New-Group.
063400*
063500     SET      First-Group-Pending TO FALSE.
063600     MOVE     Srd-Isin        TO Wcg-Isin.
063700     MOVE     Srd-Date        TO Wcg-Date.
063800     MOVE     Srd-Start-Price TO Wcg-Opening-Price.
063900     MOVE     Srd-Start-Price TO Wcg-Closing-Price.
064000     MOVE     Srd-Min-Price   TO Wcg-Minimum-Price.
064100     MOVE     Srd-Max-Price   TO Wcg-Maximum-Price.
064200     MOVE     Srd-Traded-Vol  TO Wcg-Daily-Volume.
064300*
064400 AA043-EXIT.
064500     EXIT.
064600*
064700*****************************************************************
064800* AA045 - R2/R3/R4: fold one more record of the current group   *
064900*         in.  Closing price keeps being overwritten, so the    *
065000*         last record in Time order (R2) wins.                  *
065100*****************************************************************
065200 AA045-Accumulate-Group.
065300*
065400     MOVE     Srd-Start-Price TO Wcg-Closing-Price.
065500     IF       Srd-Min-Price < Wcg-Minimum-Price
065600              MOVE Srd-Min-Price TO Wcg-Minimum-Price.
065700     IF       Srd-Max-Price > Wcg-Maximum-Price
065800              MOVE Srd-Max-Price TO Wcg-Maximum-Price.
065900     ADD      Srd-Traded-Vol TO Wcg-Daily-Volume.
066000*
066100 AA045-EXIT.
066200     EXIT.
066300*
066400*****************************************************************
066500* AA050 - R5/R6: percentage change of this group's opening      *
066600*         price against the previous group's opening price for *
066700*         the same Isin (a fresh Isin has no previous value).   *
066800*         Updates the previous-opening holding area for the     *
066900*         next group regardless of whether this one is written.*
067000*****************************************************************
067100 AA050-Compute-Change-Pct.
067200*
067300     IF       Rpo-Known AND Rpo-Isin = Wcg-Isin
067400              COMPUTE  Wcg-Change-Pct ROUNDED =
067500                       ((Wcg-Opening-Price - Rpo-Opening-Price) /
067550                         Rpo-Opening-Price) * 100
067600              SET      Wcg-Change-Present TO TRUE
067700     ELSE
067800              MOVE     ZERO TO Wcg-Change-Pct
067900              SET      Wcg-Change-Blank   TO TRUE.
068000*
068100     MOVE     Wcg-Isin          TO Rpo-Isin.
068200     MOVE     Wcg-Opening-Price TO Rpo-Opening-Price.
068300     SET      Rpo-Known         TO TRUE.
068400*
068500 AA050-EXIT.
068600     EXIT.
068700*
068800*****************************************************************
068900* AA060 - R8: write the group if its date is on or after the    *
069000*         run's first-extract date (the look-back day itself    *
069100*         is never written, only used to seed AA050).           *
069200*****************************************************************
069300 AA060-Write-Group-Row.
069400*
069500     IF       Wcg-Date < Xtdl-First-Extract-Date
069600              GO TO AA060-EXIT.
069700*
069800     IF       NOT Report-File-Open
069900              OPEN OUTPUT XT-Report-File
070000              SET   Report-File-Open TO TRUE
070100              STRING "isin,date,opening_price_eur,closing_price_eur,"
070200                     "minimum_price_eur,maximum_price_eur,"
070300                     "daily_traded_volume,change_prev_closing_pct"
070400                     DELIMITED BY SIZE INTO WS-Csv-Line
070500              WRITE XT-Report-Line FROM WS-Csv-Line.
070600*
070700     PERFORM  AA070-Write-Report-File THRU AA070-EXIT.
070800     ADD      1 TO WS-Report-Row-Count.
070900*
071000 AA060-EXIT.
071100     EXIT.
071200*
071300*****************************************************************
071400* AA070 - D3 is satisfied by AA060 only opening the file on the *
071500*         first row actually written; this builds and writes    *
071600*         the one CSV data line.                                *
071700*****************************************************************
071800 AA070-Write-Report-File.
071900*
071910*    XT-035 - Wcg-Opening/Closing/Minimum/Maximum-Price, Wcg-Daily-
071920*    Volume and Wcg-Change-Pct are COMP-3/COMP; STRING sends an
071930*    item's raw internal bytes unless the sender is DISPLAY, so
071940*    these MOVEs into the Wce-* edited mirrors are what make the
071950*    line come out as "18.27" text instead of packed garbage.
072000     MOVE     SPACES TO WS-Csv-Line.
072010     MOVE     Wcg-Opening-Price TO Wce-Opening-Price.
072020     MOVE     Wcg-Closing-Price TO Wce-Closing-Price.
072030     MOVE     Wcg-Minimum-Price TO Wce-Minimum-Price.
072040     MOVE     Wcg-Maximum-Price TO Wce-Maximum-Price.
072050     MOVE     Wcg-Daily-Volume  TO Wce-Daily-Volume.
072100     STRING   Wcg-Isin             DELIMITED BY SPACE ","
072200              Wcg-Date             DELIMITED BY SIZE  ","
072300              Wce-Opening-Price    DELIMITED BY SIZE  ","
072400              Wce-Closing-Price    DELIMITED BY SIZE  ","
072500              Wce-Minimum-Price    DELIMITED BY SIZE  ","
072600              Wce-Maximum-Price    DELIMITED BY SIZE  ","
072700              Wce-Daily-Volume     DELIMITED BY SIZE  ","
072800              INTO WS-Csv-Line.
072900     IF       Wcg-Change-Present
072950              MOVE    Wcg-Change-Pct TO Wce-Change-Pct
073000              STRING  WS-Csv-Line   DELIMITED BY SIZE
073100                      Wce-Change-Pct DELIMITED BY SIZE
073200                      INTO WS-Csv-Line.
073300     WRITE    XT-Report-Line FROM WS-Csv-Line.
073400*
073500 AA070-EXIT.
073600     EXIT.
073700*
073800*****************************************************************
073900* AA080 - M2: append the meta update list, timestamped with     *
074000*         this run, to the meta file.  M4: a file that isn't    *
074100*         there yet is created fresh, header and all.  R9: this *
074200*         paragraph always runs, even for an empty extraction.  *
074300*****************************************************************
074400 AA080-Update-Meta-File.
074500*
074600     IF       Xtdl-Update-Count = 0
074700              GO TO AA080-EXIT.
074800*
074810     CALL     "CBL_CHECK_FILE_EXIST" USING XT-Meta-File-Name      XT-027
074820                                           WS-Meta-File-Info.
074830     IF       RETURN-CODE = ZERO                                  XT-027
074840              OPEN     EXTEND XT-Meta-File
074850     ELSE
074860              OPEN     OUTPUT XT-Meta-File
074870              MOVE     "source_date,datetime_of_processing"
074880                       TO XT-Meta-File-Line
074890              WRITE    XT-Meta-File-Line.
075500*
075600     SET      WS-Dates-Ix TO 1.
075700 AA080-Loop.
075710     MOVE     Xtdl-Update-Dates (WS-Dates-Ix)                     XT-033
075715              TO Meta-Source-Date.                                XT-033
075720     MOVE     WS-Run-Stamp-19 TO Meta-Processed-Ts.               XT-033
075800     STRING   Meta-Source-Date          DELIMITED BY SIZE         XT-033
075900              ","                       DELIMITED BY SIZE
076000              Meta-Processed-Ts         DELIMITED BY SIZE         XT-033
076100              INTO XT-Meta-File-Line.
076200     WRITE    XT-Meta-File-Line.
076300     SET      WS-Dates-Ix UP BY 1.
076400     IF       WS-Dates-Ix NOT > Xtdl-Update-Count
076500              GO TO AA080-Loop.
076600*
076700     CLOSE    XT-Meta-File.
076800*
076900 AA080-EXIT.
077000     EXIT.
077100*
